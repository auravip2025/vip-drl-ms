000100*******************************************************
000200*                                                       *
000300*   ALLOWED-VALUE TABLES FOR KYC REQUEST VALIDATION     *
000400*                                                       *
000500*******************************************************
000600*
000700* 04/12/25 RJM - CREATED FOR THE KYC REQUIREMENTS BATCH.
000800*
000900 01  WS-KYC-CUST-TYPE-TABLE VALUE
001000     "INDIVIDUAL     CORPORATE      SOLE_PROPRIETOR"
001100     "PARTNERSHIP    TRUST          FOREIGNER      ".
001200     03  WS-KYC-CUST-TYPE-ENTRY PIC X(15) OCCURS 6 TIMES
001300                                 INDEXED BY WS-CT-NDX.
001400*
001500 01  WS-KYC-ACCT-TYPE-TABLE VALUE
001600     "SAVINGS        CURRENT        FIXED_DEPOSIT  "
001700     "INVESTMENT     LOAN           CREDIT_CARD    ".
001800     03  WS-KYC-ACCT-TYPE-ENTRY PIC X(15) OCCURS 6 TIMES
001900                                 INDEXED BY WS-AT-NDX.
002000*
002100 01  WS-KYC-PRODUCT-TABLE VALUE
002200     "CASA           FX             TRADING        ".
002300     03  WS-KYC-PRODUCT-ENTRY PIC X(15) OCCURS 3 TIMES
002400                               INDEXED BY WS-PR-NDX.
