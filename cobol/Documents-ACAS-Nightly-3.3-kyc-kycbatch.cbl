000100****************************************************************
000200*                                                                *
000300*                 KYC REQUIREMENTS BATCH PROCESSING             *
000400*                                                                *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.        KYCBATCH.
001100 AUTHOR.            R J MERCER.
001200 INSTALLATION.      APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.      04/12/1985.
001400 DATE-COMPILED.
001500 SECURITY.          COPYRIGHT (C) 1985 - 2026 & LATER,
001600                    VINCENT BRYAN COEN.
001700                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.       KYC (KNOW-YOUR-CUSTOMER) DOCUMENT AND FIELD
002100*                   REQUIREMENTS BATCH.  READS ONE ACCOUNT-OPENING
002200*                   REQUEST AT A TIME, VALIDATES THE CLASSIFYING
002300*                   FIELDS, DECIDES RISK LEVEL AND DUE-DILIGENCE
002400*                   LEVEL AND WRITES BACK THE MANDATORY/OPTIONAL
002500*                   FIELD COUNTS, REQUIRED DOCUMENT COUNT AND
002600*                   ESTIMATED PROCESSING DAYS FOR THAT PROFILE.
002700*
002800*                   THE FIELD/DOCUMENT/SPECIAL-INSTRUCTION RULES
002900*                   BELOW ARE A FIXED BASELINE SET STANDING IN
003000*                   FOR THE COMPLIANCE DEPARTMENT'S DECISION
003100*                   TABLE, WHICH IS MAINTAINED OUTSIDE THIS
003200*                   PROGRAM AND IS NOT AVAILABLE TO THIS BATCH.
003300*
003400*    VERSION.       SEE WS-PROG-NAME IN WS.
003500*
003600*    CALLED MODULES.
003700*                   NONE.
003800*
003900*    FUNCTIONS USED.
004000*                   NONE.
004100*
004200*    FILES USED.
004300*                   KYC-REQUEST-IN. REQUEST FEED, VARIABLE LENGTH,
004400*                                   DELIMITED, LINE-SEQUENTIAL.
004500*                   KYC-RESULT-OUT. ONE RESULT ROW PER REQUEST.
004600*                   KYC-REPORT.     CONTROL REPORT.
004700*
004800*    ERROR MESSAGES USED.
004900*                   KB001 - KB007.
005000*
005100* CHANGES:
005200* 04/12/85 RJM - 1.0.00 CREATED.
005300* 02/06/87 RJM -    .01 ADDED THE CORPORATE BENEFICIAL-OWNER
005400*                       REGISTER FIELD PER COMPLIANCE REQUEST
005500*                       KY-004.
005600* 17/11/90 RJM -    .02 RISK LEVEL NOW DRIVES PROCESSING-DAYS -
005700*                       PREVIOUSLY A FLAT 5 DAYS FOR EVERY
005800*                       PROFILE - REQUEST KY-019.
005900* 25/04/93 RJM -    .03 ADDED THE FOREIGNER PASSPORT/VISA
006000*                       DOCUMENT RULE - REQUEST KY-026.
006100* 11/12/98 TLW -    .04 YEAR 2000 REVIEW - ALL DATE FIELDS IN THIS
006200*                       PROGRAM ARE ALREADY CCYY, NO CHANGE MADE.
006300* 11/12/25 RJM -    .05 ADDED KYC-PRODUCT VALIDATION FOR
006400*                       CORPORATE REQUESTS - KY-027.
006500* 18/12/25 RJM -    .06 REBUILT AS STAND-ALONE BATCH, OWN
006600*                       CONTROL REPORT - PREVIOUSLY PART OF THE
006700*                       OVERNIGHT COMPLIANCE SUITE.
006800* 19/12/25 RJM -    .07 PROG-NAME MOVED BACK TO A STANDALONE 77 -
006900*                       IT HAD DRIFTED UNDER WS-DATA DURING THE
007000*                       REBUILD, NOT HOUSE STYLE.
007100* 09/08/26 RJM -    .08 DROPPED THE UPSI-0/CLASS TEST-SWITCH
007200*                       SCAFFOLDING AND THE ALL-FILLER TOTALS
007300*                       REDEFINES - NEITHER EARNED ITS KEEP.
007400*                       KYC-REPORT NOW ROLLS TO A NEW PAGE AND
007500*                       RE-PRINTS ITS HEADING WHEN FULL, USING
007600*                       THE PAGE/LINE COUNTERS THAT WERE SITTING
007700*                       IDLE.
007800* 09/08/26 RJM -    .09 REPORT HEADING NOW CARRIES THE RUN DATE,
007900*                       SAME REQUEST AND SAME PYRGSTR-STYLE SLASH
008000*                       TEMPLATE AS ORDBATCH - REQUEST KY-030.
008100*
008200****************************************************************
008300* COPYRIGHT NOTICE.
008400* ****************
008500*
008600* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
008700*
008800* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
008900* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
009000*
009100* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
009200* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
009300* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER,
009400* FOR PERSONAL USAGE ONLY AND THAT INCLUDES USE WITHIN A BUSINESS
009500* BUT EXCLUDES REPACKAGING OR RESALE, RENTAL OR HIRE IN ANY WAY.
009600*
009700* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
009800* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
009900* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
010000* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
010100*
010200****************************************************************
010300*
010400 ENVIRONMENT DIVISION.
010500*================================
010600*
010700 CONFIGURATION SECTION.
010800 SOURCE-COMPUTER.        IBM-370.
010900 OBJECT-COMPUTER.        IBM-370.
011000 SPECIAL-NAMES.
011100     C01 IS TOP-OF-FORM.
011200*
011300 INPUT-OUTPUT SECTION.
011400 FILE-CONTROL.
011500     SELECT KYC-REQUEST-IN ASSIGN TO "KYCREQIN"
011600                          ORGANIZATION IS LINE SEQUENTIAL
011700                          FILE STATUS IS WS-KYC-REQ-STATUS.
011800*
011900     SELECT KYC-RESULT-OUT ASSIGN TO "KYCRESOUT"
012000                          ORGANIZATION IS LINE SEQUENTIAL
012100                          FILE STATUS IS WS-KYC-OUT-STATUS.
012200*
012300     SELECT KYC-REPORT    ASSIGN TO "KYC-REPORT"
012400                          ORGANIZATION IS LINE SEQUENTIAL
012500                          FILE STATUS IS WS-KYC-RPT-STATUS.
012600*
012700 DATA DIVISION.
012800*================================
012900*
013000 FILE SECTION.
013100*
013200 FD  KYC-REQUEST-IN.
013300*                       RAW FEED LINE - COMMA-DELIMITED FIELDS,
013400*                       CUSTOMER-TYPE,ACCOUNT-TYPE,PRODUCT,
013500*                       NATIONALITY,PEP-FLAG,COUNTRY.  PRODUCT
013600*                       MAY BE ABSENT ON A NON-CORPORATE ROW.
013700 01  KYC-REQUEST-IN-RECORD       PIC X(100).
013800*
013900 FD  KYC-RESULT-OUT.
014000 01  KYC-RESULT-OUT-RECORD       PIC X(123).
014100*
014200 FD  KYC-REPORT.
014300 01  KYC-REPORT-LINE             PIC X(132).
014400*
014500 WORKING-STORAGE SECTION.
014600*-----------------------
014700 77  WS-PROG-NAME             PIC X(17) VALUE "KYCBATCH (1.0.9)".
014800*
014900 01  WS-DATA.
015000     03  WS-KYC-REQ-STATUS       PIC XX     VALUE ZERO.
015100         88  WS-KYC-REQ-OK            VALUE "00".
015200         88  WS-KYC-REQ-EOF            VALUE "10".
015300     03  WS-KYC-OUT-STATUS       PIC XX     VALUE ZERO.
015400     03  WS-KYC-RPT-STATUS       PIC XX     VALUE ZERO.
015500     03  WS-EOF-REQUEST-SW       PIC X      VALUE "N".
015600         88  WS-EOF-REQUEST            VALUE "Y".
015700     03  WS-ABORT-SW             PIC X      VALUE "N".
015800         88  WS-ABORT-RUN              VALUE "Y".
015900     03  WS-UNSTRING-PTR         PIC 9(3)   COMP  VALUE ZERO.
016000     03  WS-LINE-CNT             PIC 999    VALUE ZERO.
016100     03  WS-PAGE-CNT             PIC 999    VALUE ZERO.
016200     03  WS-PAGE-LINES           BINARY-CHAR UNSIGNED VALUE 56.
016300     03  WS-CT-FOUND-SW          PIC X      VALUE "N".
016400     03  WS-AT-FOUND-SW          PIC X      VALUE "N".
016500     03  WS-PR-FOUND-SW          PIC X      VALUE "N".
016600     03  WS-CAT-FOUND-SW         PIC X      VALUE "N".
016700     03  WS-DOC-FOUND-SW         PIC X      VALUE "N".
016800     03  WS-INST-FOUND-SW        PIC X      VALUE "N".
016900     03  WS-SORT-I               PIC 9(2)   COMP  VALUE ZERO.
017000     03  WS-SORT-J               PIC 9(2)   COMP  VALUE ZERO.
017100     03  FILLER                  PIC X(2).
017200*
017300 01  WS-KYC-TOTALS.
017400     03  WS-REQUEST-COUNT        PIC 9(7)   COMP   VALUE ZERO.
017500     03  WS-VALID-COUNT          PIC 9(7)   COMP   VALUE ZERO.
017600     03  WS-INVALID-COUNT        PIC 9(7)   COMP   VALUE ZERO.
017700     03  WS-EDD-COUNT            PIC 9(7)   COMP   VALUE ZERO.
017800     03  WS-LOW-RISK-COUNT       PIC 9(7)   COMP   VALUE ZERO.
017900     03  WS-MEDIUM-RISK-COUNT    PIC 9(7)   COMP   VALUE ZERO.
018000     03  WS-HIGH-RISK-COUNT      PIC 9(7)   COMP   VALUE ZERO.
018100*
018200 01  WS-UNSTRING-FIELDS.
018300     03  WS-UF-CUSTOMER-TYPE     PIC X(15).
018400     03  WS-UF-ACCOUNT-TYPE      PIC X(15).
018500     03  WS-UF-PRODUCT           PIC X(15).
018600     03  WS-UF-NATIONALITY       PIC X(20).
018700     03  WS-UF-PEP-FLAG          PIC X(1).
018800     03  WS-UF-COUNTRY           PIC X(20).
018900*
019000* WORK AREA PASSED TO KB051-ADD-FIELD - LETS ONE ADD PARAGRAPH
019100* SERVE EVERY BASELINE-OR-CONDITIONAL FIELD RULE IN KB050 RATHER
019200* THAN REPEATING THE TABLE-INSERT LOGIC AT EACH RULE.
019300 01  WS-ADD-FIELD-WORK.
019400     03  WS-ADD-FLD-CATEGORY     PIC X(20).
019500     03  WS-ADD-FLD-NAME         PIC X(30).
019600     03  WS-ADD-FLD-MANDATORY    PIC X(1).
019700     03  WS-ADD-FLD-ORDER        PIC 9(3).
019800*
019900* SAME IDEA FOR THE DOCUMENT AND INSTRUCTION SEARCH-BEFORE-INSERT
020000* PARAGRAPHS - ONE WORK ITEM CARRIES THE CANDIDATE TEXT IN.
020100 01  WS-ADD-DOC-NAME             PIC X(35).
020200 01  WS-ADD-INST-TEXT            PIC X(45).
020300*
020400* SWAP AREA FOR KB068 - LAYOUT MATCHES WS-KYC-FIELD-ENTRY IN
020500* WSKYCFLD EXACTLY SO A SINGLE GROUP MOVE EXCHANGES ONE ENTRY.
020600 01  WS-KYC-FIELD-SWAP.
020700     03  SWAP-CATEGORY           PIC X(20).
020800     03  SWAP-NAME               PIC X(30).
020900     03  SWAP-MANDATORY          PIC X(1).
021000     03  SWAP-DISPLAY-ORDER      PIC 9(3).
021100     03  SWAP-CAT-RANK           PIC 9(2)  COMP.
021200*
021300 COPY "wskycreq.cob".
021400*
021500 COPY "wskycres.cob".
021600*
021700 COPY "wskycfld.cob".
021800*
021900 COPY "wskycval.cob".
022000*
022100 01  WS-SYSTEM-DATE              PIC 9(6).
022200*                                  ACCEPTED YYMMDD - TODAY'S RUN.
022300 01  WS-SYSTEM-DATE-YMD REDEFINES WS-SYSTEM-DATE.
022400     03  WS-SD-YY                PIC 99.
022500     03  WS-SD-MM                PIC 99.
022600     03  WS-SD-DD                PIC 99.
022700*
022800* RUN DATE FOR THE REPORT HEADING, DD/MM/YY BUILT OVER A SLASH-
022900* FILLED TEMPLATE - SAME TRICK PYRGSTR USES FOR WS-UK/WS-USA.
023000 01  WS-RUN-DATE                 PIC X(8) VALUE "99/99/99".
023100 01  WS-RUN-DATE-DMY REDEFINES WS-RUN-DATE.
023200     03  WS-RD-DD                PIC 99.
023300     03  FILLER                  PIC X.
023400     03  WS-RD-MM                PIC 99.
023500     03  FILLER                  PIC X.
023600     03  WS-RD-YY                PIC 99.
023700*
023800 01  WS-HEADING-LINE-1.
023900     03  FILLER                  PIC X(30) VALUE
024000         "APPLEWOOD COMPUTERS".
024100     03  FILLER                  PIC X(40) VALUE
024200         "KYC REQUIREMENTS REPORT".
024300     03  FILLER                  PIC X(10) VALUE "PAGE ".
024400     03  WSH-PAGE-CNT            PIC ZZ9.
024500     03  FILLER                  PIC X(11) VALUE "  RUN DATE ".
024600     03  WSH-RUN-DATE            PIC X(8).
024700*
024800 01  WS-HEADING-LINE-2.
024900     03  FILLER                  PIC X(16) VALUE "CUSTOMER-TYPE".
025000     03  FILLER                  PIC X(16) VALUE "ACCOUNT-TYPE".
025100     03  FILLER                  PIC X(8)  VALUE "RISK".
025200     03  FILLER                  PIC X(5)  VALUE "EDD".
025300     03  FILLER                  PIC X(6)  VALUE "VALID".
025400*
025500 01  WS-DETAIL-LINE.
025600     03  WSD-CUSTOMER-TYPE       PIC X(15).
025700     03  FILLER                  PIC X(1).
025800     03  WSD-ACCOUNT-TYPE        PIC X(15).
025900     03  FILLER                  PIC X(1).
026000     03  WSD-RISK-LEVEL          PIC X(6).
026100     03  FILLER                  PIC X(2).
026200     03  WSD-EDD-REQUIRED        PIC X(1).
026300     03  FILLER                  PIC X(4).
026400     03  WSD-VALID-FLAG          PIC X(1).
026500*
026600 01  WS-FOOTER-LINES.
026700     03  WS-FOOTER-1.
026800         05  FILLER              PIC X(24) VALUE
026900             "REQUEST COUNT .........".
027000         05  WSF-REQUEST-COUNT   PIC ZZZ,ZZ9.
027100     03  WS-FOOTER-2.
027200         05  FILLER              PIC X(24) VALUE
027300             "VALID COUNT ...........".
027400         05  WSF-VALID-COUNT     PIC ZZZ,ZZ9.
027500     03  WS-FOOTER-3.
027600         05  FILLER              PIC X(24) VALUE
027700             "INVALID COUNT .........".
027800         05  WSF-INVALID-COUNT   PIC ZZZ,ZZ9.
027900     03  WS-FOOTER-4.
028000         05  FILLER              PIC X(24) VALUE
028100             "EDD REQUIRED COUNT ....".
028200         05  WSF-EDD-COUNT       PIC ZZZ,ZZ9.
028300     03  WS-FOOTER-5.
028400         05  FILLER              PIC X(24) VALUE
028500             "LOW RISK COUNT ........".
028600         05  WSF-LOW-RISK-COUNT  PIC ZZZ,ZZ9.
028700     03  WS-FOOTER-6.
028800         05  FILLER              PIC X(24) VALUE
028900             "MEDIUM RISK COUNT .....".
029000         05  WSF-MEDIUM-RISK-COUNT PIC ZZZ,ZZ9.
029100     03  WS-FOOTER-7.
029200         05  FILLER              PIC X(24) VALUE
029300             "HIGH RISK COUNT .......".
029400         05  WSF-HIGH-RISK-COUNT PIC ZZZ,ZZ9.
029500*
029600 01  ERROR-MESSAGES.
029700     03  KB001               PIC X(40) VALUE
029800         "KB001 CANNOT OPEN KYC-REQUEST-IN - ABRT".
029900     03  KB002               PIC X(40) VALUE
030000         "KB002 CANNOT OPEN KYC-RESULT-OUT - ABRT".
030100     03  KB003               PIC X(40) VALUE
030200         "KB003 CANNOT OPEN KYC-REPORT - ABORTING".
030300     03  KB004               PIC X(40) VALUE
030400         "KB004 KYC-RESULT-OUT WRITE FAILED, ST =".
030500     03  KB005               PIC X(60) VALUE
030600         "KB005 CUSTOMER-TYPE MISSING OR NOT A RECOGNISED VALUE".
030700     03  KB006               PIC X(60) VALUE
030800         "KB006 ACCOUNT-TYPE MISSING OR NOT A RECOGNISED VALUE".
030900     03  KB007               PIC X(60) VALUE
031000         "KB007 PRODUCT NOT VALID FOR A CORPORATE CUSTOMER".
031100*
031200 PROCEDURE DIVISION.
031300*================================
031400*
031500 KB000-MAIN.
031600*****************************************
031700     PERFORM KB010-OPEN-FILES THRU KB010-EXIT.
031800     IF  WS-ABORT-RUN
031900         GOBACK
032000     END-IF.
032100     PERFORM KB020-READ-REQUEST THRU KB020-EXIT.
032200     PERFORM KB025-PROCESS-REQUEST THRU KB025-EXIT
032300         UNTIL WS-EOF-REQUEST.
032400     PERFORM KB090-WRITE-REPORT-FOOTER THRU KB090-EXIT.
032500     CLOSE KYC-REQUEST-IN
032600           KYC-RESULT-OUT
032700           KYC-REPORT.
032800     GOBACK.
032900*
033000 KB000-EXIT.
033100     EXIT.
033200*
033300 KB010-OPEN-FILES.
033400*****************************************
033500     OPEN INPUT  KYC-REQUEST-IN.
033600     IF  WS-KYC-REQ-STATUS NOT = "00"
033700         DISPLAY KB001
033800         SET WS-ABORT-RUN TO TRUE
033900         GO TO KB010-EXIT
034000     END-IF.
034100     OPEN OUTPUT KYC-RESULT-OUT.
034200     IF  WS-KYC-OUT-STATUS NOT = "00"
034300         DISPLAY KB002
034400         CLOSE KYC-REQUEST-IN
034500         SET WS-ABORT-RUN TO TRUE
034600         GO TO KB010-EXIT
034700     END-IF.
034800     OPEN OUTPUT KYC-REPORT.
034900     IF  WS-KYC-RPT-STATUS NOT = "00"
035000         DISPLAY KB003
035100         CLOSE KYC-REQUEST-IN KYC-RESULT-OUT
035200         SET WS-ABORT-RUN TO TRUE
035300         GO TO KB010-EXIT
035400     END-IF.
035500     MOVE ZERO TO WS-REQUEST-COUNT
035600                  WS-VALID-COUNT
035700                  WS-INVALID-COUNT
035800                  WS-EDD-COUNT
035900                  WS-LOW-RISK-COUNT
036000                  WS-MEDIUM-RISK-COUNT
036100                  WS-HIGH-RISK-COUNT.
036200     ACCEPT WS-SYSTEM-DATE FROM DATE.
036300     MOVE WS-SD-DD TO WS-RD-DD.
036400     MOVE WS-SD-MM TO WS-RD-MM.
036500     MOVE WS-SD-YY TO WS-RD-YY.
036600     MOVE WS-RUN-DATE TO WSH-RUN-DATE.
036700     MOVE 1    TO WS-PAGE-CNT.
036800     MOVE ZERO TO WS-LINE-CNT.
036900     MOVE WS-PAGE-CNT TO WSH-PAGE-CNT.
037000     WRITE KYC-REPORT-LINE FROM WS-HEADING-LINE-1.
037100     WRITE KYC-REPORT-LINE FROM WS-HEADING-LINE-2.
037200 KB010-EXIT.
037300     EXIT.
037400*
037500 KB020-READ-REQUEST.
037600*****************************************
037700     READ KYC-REQUEST-IN
037800         AT END
037900             SET WS-EOF-REQUEST TO TRUE
038000     END-READ.
038100 KB020-EXIT.
038200     EXIT.
038300*
038400 KB025-PROCESS-REQUEST.
038500*****************************************
038600     MOVE SPACES TO WS-UNSTRING-FIELDS.
038700     MOVE 1 TO WS-UNSTRING-PTR.
038800     UNSTRING KYC-REQUEST-IN-RECORD DELIMITED BY ","
038900         INTO WS-UF-CUSTOMER-TYPE
039000              WS-UF-ACCOUNT-TYPE
039100              WS-UF-PRODUCT
039200              WS-UF-NATIONALITY
039300              WS-UF-PEP-FLAG
039400              WS-UF-COUNTRY
039500         WITH POINTER WS-UNSTRING-PTR
039600     END-UNSTRING.
039700*
039800     MOVE SPACES              TO KYC-REQUEST-RECORD.
039900     MOVE WS-UF-CUSTOMER-TYPE TO KYC-CUSTOMER-TYPE.
040000     MOVE WS-UF-ACCOUNT-TYPE  TO KYC-ACCOUNT-TYPE.
040100     MOVE WS-UF-PRODUCT       TO KYC-PRODUCT.
040200     MOVE WS-UF-NATIONALITY   TO KYC-NATIONALITY.
040300     MOVE WS-UF-PEP-FLAG      TO KYC-PEP-FLAG.
040400     MOVE WS-UF-COUNTRY       TO KYC-COUNTRY.
040500*
040600     ADD 1 TO WS-REQUEST-COUNT.
040700     MOVE SPACES         TO KYC-RESULT-RECORD.
040800     MOVE KYC-CUSTOMER-TYPE TO RES-CUSTOMER-TYPE.
040900     MOVE KYC-ACCOUNT-TYPE  TO RES-ACCOUNT-TYPE.
041000*
041100*    STEP 2 - VALIDATE THE CLASSIFYING FIELDS.
041200*
041300     PERFORM KB030-VALIDATE-REQUEST THRU KB030-EXIT.
041400     IF  RES-REQUEST-INVALID
041500         ADD 1 TO WS-INVALID-COUNT
041600         MOVE ZERO   TO RES-REQUIRED-FIELD-COUNT
041700                        RES-OPTIONAL-FIELD-COUNT
041800                        RES-DOCUMENT-COUNT
041900                        RES-PROCESSING-DAYS
042000         MOVE SPACES TO RES-RISK-LEVEL
042100         MOVE "N"    TO RES-EDD-REQUIRED
042200     ELSE
042300         ADD 1 TO WS-VALID-COUNT
042400*
042500*        STEP 3 - DEFAULTS, THEN STEP 3'S RISK/EDD/DAYS OVERRIDE.
042600*
042700         PERFORM KB040-SET-DEFAULTS   THRU KB040-EXIT.
042800         PERFORM KB045-SET-RISK-LEVEL THRU KB045-EXIT.
042900*
043000*        STEP 4 - BUILD THE CANDIDATE FIELD LIST FOR THIS PROFILE.
043100*
043200         PERFORM KB050-BUILD-FIELD-LIST THRU KB050-EXIT.
043300*
043400*        STEP 5 - GROUP BY CATEGORY, SORT WITHIN CATEGORY, COUNT.
043500*
043600         PERFORM KB060-GROUP-FIELDS         THRU KB060-EXIT.
043700         PERFORM KB065-SORT-CATEGORY-FIELDS THRU KB065-EXIT.
043800*
043900*        STEP 6 - DEDUPLICATE DOCUMENTS AND SPECIAL INSTRUCTIONS.
044000*
044100         PERFORM KB070-BUILD-DOCUMENT-LIST    THRU KB070-EXIT.
044200         PERFORM KB075-BUILD-INSTRUCTION-LIST THRU KB075-EXIT.
044300*
044400         IF  RES-EDD-REQUIRED = "Y"
044500             ADD 1 TO WS-EDD-COUNT
044600         END-IF.
044700         IF  RES-RISK-LEVEL = "LOW"
044800             ADD 1 TO WS-LOW-RISK-COUNT
044900         ELSE
045000             IF  RES-RISK-LEVEL = "MEDIUM"
045100                 ADD 1 TO WS-MEDIUM-RISK-COUNT
045200             ELSE
045300                 ADD 1 TO WS-HIGH-RISK-COUNT
045400             END-IF
045500         END-IF.
045600     END-IF.
045700*
045800*    STEP 7 - WRITE THE RESULT ROW, THEN THE REPORT DETAIL LINE.
045900*
046000     PERFORM KB080-WRITE-RESULT        THRU KB080-EXIT.
046100     PERFORM KB085-WRITE-REPORT-DETAIL THRU KB085-EXIT.
046200     PERFORM KB020-READ-REQUEST THRU KB020-EXIT.
046300 KB025-EXIT.
046400     EXIT.
046500*
046600 KB030-VALIDATE-REQUEST.
046700*****************************************
046800     SET RES-REQUEST-VALID TO TRUE.
046900     MOVE SPACES TO RES-ERROR-MESSAGE.
047000*
047100     IF  KRK-CUSTOMER-TYPE = SPACES
047200         SET RES-REQUEST-INVALID TO TRUE
047300         MOVE KB005 TO RES-ERROR-MESSAGE
047400         GO TO KB030-EXIT
047500     END-IF.
047600     MOVE "N" TO WS-CT-FOUND-SW.
047700     SET WS-CT-NDX TO 1.
047800     SEARCH WS-KYC-CUST-TYPE-ENTRY
047900         AT END
048000             NEXT SENTENCE
048100         WHEN WS-KYC-CUST-TYPE-ENTRY (WS-CT-NDX)
048200                                          = KRK-CUSTOMER-TYPE
048300             MOVE "Y" TO WS-CT-FOUND-SW
048400     END-SEARCH.
048500     IF  WS-CT-FOUND-SW NOT = "Y"
048600         SET RES-REQUEST-INVALID TO TRUE
048700         MOVE KB005 TO RES-ERROR-MESSAGE
048800         GO TO KB030-EXIT
048900     END-IF.
049000*
049100     IF  KRK-ACCOUNT-TYPE = SPACES
049200         SET RES-REQUEST-INVALID TO TRUE
049300         MOVE KB006 TO RES-ERROR-MESSAGE
049400         GO TO KB030-EXIT
049500     END-IF.
049600     MOVE "N" TO WS-AT-FOUND-SW.
049700     SET WS-AT-NDX TO 1.
049800     SEARCH WS-KYC-ACCT-TYPE-ENTRY
049900         AT END
050000             NEXT SENTENCE
050100         WHEN WS-KYC-ACCT-TYPE-ENTRY (WS-AT-NDX)
050200                                          = KRK-ACCOUNT-TYPE
050300             MOVE "Y" TO WS-AT-FOUND-SW
050400     END-SEARCH.
050500     IF  WS-AT-FOUND-SW NOT = "Y"
050600         SET RES-REQUEST-INVALID TO TRUE
050700         MOVE KB006 TO RES-ERROR-MESSAGE
050800         GO TO KB030-EXIT
050900     END-IF.
051000*
051100     IF  KYC-CUSTOMER-TYPE = "CORPORATE"
051200         MOVE "N" TO WS-PR-FOUND-SW
051300         SET WS-PR-NDX TO 1
051400         SEARCH WS-KYC-PRODUCT-ENTRY
051500             AT END
051600                 NEXT SENTENCE
051700             WHEN WS-KYC-PRODUCT-ENTRY (WS-PR-NDX) = KYC-PRODUCT
051800                 MOVE "Y" TO WS-PR-FOUND-SW
051900         END-SEARCH
052000         IF  WS-PR-FOUND-SW NOT = "Y"
052100             SET RES-REQUEST-INVALID TO TRUE
052200             MOVE KB007 TO RES-ERROR-MESSAGE
052300             GO TO KB030-EXIT
052400         END-IF
052500     END-IF.
052600 KB030-EXIT.
052700     EXIT.
052800*
052900 KB040-SET-DEFAULTS.
053000*****************************************
053100     MOVE "LOW" TO RES-RISK-LEVEL.
053200     MOVE "N"   TO RES-EDD-REQUIRED.
053300     MOVE 3     TO RES-PROCESSING-DAYS.
053400 KB040-EXIT.
053500     EXIT.
053600*
053700 KB045-SET-RISK-LEVEL.
053800*****************************************
053900     IF  KYC-PEP-YES
054000         MOVE "HIGH" TO RES-RISK-LEVEL
054100     ELSE
054200         IF  KYC-CUSTOMER-TYPE = "CORPORATE"
054300          OR KYC-CUSTOMER-TYPE = "TRUST"
054400          OR KYC-CUSTOMER-TYPE = "FOREIGNER"
054500             MOVE "MEDIUM" TO RES-RISK-LEVEL
054600         END-IF
054700     END-IF.
054800     IF  RES-RISK-LEVEL = "HIGH"
054900         MOVE "Y" TO RES-EDD-REQUIRED
055000         MOVE 10  TO RES-PROCESSING-DAYS
055100     ELSE
055200         IF  RES-RISK-LEVEL = "MEDIUM"
055300             MOVE 5 TO RES-PROCESSING-DAYS
055400         END-IF
055500     END-IF.
055600 KB045-EXIT.
055700     EXIT.
055800*
055900 KB050-BUILD-FIELD-LIST.
056000*****************************************
056100     MOVE ZERO TO WS-KYC-FIELD-CNT.
056200*
056300*    BASELINE FIELDS - EVERY CUSTOMER TYPE CONTRIBUTES ALL FIVE.
056400*
056500     MOVE "PERSONAL"          TO WS-ADD-FLD-CATEGORY.
056600     MOVE "Full legal name"   TO WS-ADD-FLD-NAME.
056700     MOVE "Y"                 TO WS-ADD-FLD-MANDATORY.
056800     MOVE 10                  TO WS-ADD-FLD-ORDER.
056900     PERFORM KB051-ADD-FIELD THRU KB051-EXIT.
057000*
057100     MOVE "PERSONAL"          TO WS-ADD-FLD-CATEGORY.
057200     MOVE "Date of birth or incorporation date"
057300                               TO WS-ADD-FLD-NAME.
057400     MOVE "Y"                 TO WS-ADD-FLD-MANDATORY.
057500     MOVE 20                  TO WS-ADD-FLD-ORDER.
057600     PERFORM KB051-ADD-FIELD THRU KB051-EXIT.
057700*
057800     MOVE "PERSONAL"          TO WS-ADD-FLD-CATEGORY.
057900     MOVE "Nationality or country of incorporation"
058000                               TO WS-ADD-FLD-NAME.
058100     MOVE "Y"                 TO WS-ADD-FLD-MANDATORY.
058200     MOVE 30                  TO WS-ADD-FLD-ORDER.
058300     PERFORM KB051-ADD-FIELD THRU KB051-EXIT.
058400*
058500     MOVE "COMPLIANCE"        TO WS-ADD-FLD-CATEGORY.
058600     MOVE "Identification document number"
058700                               TO WS-ADD-FLD-NAME.
058800     MOVE "Y"                 TO WS-ADD-FLD-MANDATORY.
058900     MOVE 10                  TO WS-ADD-FLD-ORDER.
059000     PERFORM KB051-ADD-FIELD THRU KB051-EXIT.
059100*
059200     MOVE "FINANCIAL"         TO WS-ADD-FLD-CATEGORY.
059300     MOVE "Source of funds"   TO WS-ADD-FLD-NAME.
059400     MOVE "Y"                 TO WS-ADD-FLD-MANDATORY.
059500     MOVE 10                  TO WS-ADD-FLD-ORDER.
059600     PERFORM KB051-ADD-FIELD THRU KB051-EXIT.
059700*
059800*    CONDITIONAL FIELDS.
059900*
060000     IF  KYC-PEP-YES
060100         MOVE "COMPLIANCE"    TO WS-ADD-FLD-CATEGORY
060200         MOVE "PEP declaration detail"
060300                               TO WS-ADD-FLD-NAME
060400         MOVE "Y"             TO WS-ADD-FLD-MANDATORY
060500         MOVE 20               TO WS-ADD-FLD-ORDER
060600         PERFORM KB051-ADD-FIELD THRU KB051-EXIT
060700     END-IF.
060800*
060900     IF  KYC-CUSTOMER-TYPE = "CORPORATE"
061000         MOVE "COMPLIANCE"    TO WS-ADD-FLD-CATEGORY
061100         MOVE "Beneficial-owner register"
061200                               TO WS-ADD-FLD-NAME
061300         MOVE "Y"             TO WS-ADD-FLD-MANDATORY
061400         MOVE 30               TO WS-ADD-FLD-ORDER
061500         PERFORM KB051-ADD-FIELD THRU KB051-EXIT
061600     END-IF.
061700*
061800     IF  KYC-ACCOUNT-TYPE = "INVESTMENT"
061900      OR KYC-ACCOUNT-TYPE = "LOAN"
062000         MOVE "FINANCIAL"     TO WS-ADD-FLD-CATEGORY
062100         MOVE "Annual income bracket"
062200                               TO WS-ADD-FLD-NAME
062300         MOVE "N"             TO WS-ADD-FLD-MANDATORY
062400         MOVE 20               TO WS-ADD-FLD-ORDER
062500         PERFORM KB051-ADD-FIELD THRU KB051-EXIT
062600     END-IF.
062700 KB050-EXIT.
062800     EXIT.
062900*
063000 KB051-ADD-FIELD.
063100*****************************************
063200     IF  WS-KYC-FIELD-CNT NOT < WS-KYC-FIELD-MAX
063300         GO TO KB051-EXIT
063400     END-IF.
063500     ADD 1 TO WS-KYC-FIELD-CNT.
063600     SET WS-FLD-NDX TO WS-KYC-FIELD-CNT.
063700     MOVE WS-ADD-FLD-CATEGORY  TO FLD-CATEGORY (WS-FLD-NDX).
063800     MOVE WS-ADD-FLD-NAME      TO FLD-NAME (WS-FLD-NDX).
063900     MOVE WS-ADD-FLD-MANDATORY TO FLD-MANDATORY (WS-FLD-NDX).
064000     MOVE WS-ADD-FLD-ORDER     TO FLD-DISPLAY-ORDER (WS-FLD-NDX).
064100     MOVE ZERO                 TO FLD-CAT-RANK (WS-FLD-NDX).
064200 KB051-EXIT.
064300     EXIT.
064400*
064500 KB060-GROUP-FIELDS.
064600*****************************************
064700     MOVE ZERO TO WS-KYC-CAT-CNT.
064800     MOVE ZERO TO RES-REQUIRED-FIELD-COUNT.
064900     MOVE ZERO TO RES-OPTIONAL-FIELD-COUNT.
065000     PERFORM KB061-ADD-CATEGORY THRU KB061-EXIT
065100         VARYING WS-FLD-NDX FROM 1 BY 1
065200         UNTIL WS-FLD-NDX > WS-KYC-FIELD-CNT.
065300 KB060-EXIT.
065400     EXIT.
065500*
065600 KB061-ADD-CATEGORY.
065700*****************************************
065800     MOVE "N" TO WS-CAT-FOUND-SW.
065900     SET WS-CAT-NDX TO 1.
066000     SEARCH WS-KYC-CAT-ENTRY
066100         AT END
066200             NEXT SENTENCE
066300         WHEN CAT-NAME (WS-CAT-NDX) = FLD-CATEGORY (WS-FLD-NDX)
066400             MOVE "Y" TO WS-CAT-FOUND-SW
066500     END-SEARCH.
066600     IF  WS-CAT-FOUND-SW NOT = "Y"
066700         ADD 1 TO WS-KYC-CAT-CNT
066800         SET WS-CAT-NDX TO WS-KYC-CAT-CNT
066900         MOVE FLD-CATEGORY (WS-FLD-NDX) TO CAT-NAME (WS-CAT-NDX)
067000     END-IF.
067100     SET FLD-CAT-RANK (WS-FLD-NDX) TO WS-CAT-NDX.
067200     IF  FLD-IS-MANDATORY (WS-FLD-NDX)
067300         ADD 1 TO RES-REQUIRED-FIELD-COUNT
067400     ELSE
067500         ADD 1 TO RES-OPTIONAL-FIELD-COUNT
067600     END-IF.
067700 KB061-EXIT.
067800     EXIT.
067900*
068000 KB065-SORT-CATEGORY-FIELDS.
068100*****************************************
068200     IF  WS-KYC-FIELD-CNT < 2
068300         GO TO KB065-EXIT
068400     END-IF.
068500     PERFORM KB066-SORT-PASS THRU KB066-EXIT
068600         VARYING WS-SORT-I FROM 1 BY 1
068700         UNTIL WS-SORT-I > WS-KYC-FIELD-CNT - 1.
068800 KB065-EXIT.
068900     EXIT.
069000*
069100 KB066-SORT-PASS.
069200*****************************************
069300     PERFORM KB067-COMPARE-SWAP THRU KB067-EXIT
069400         VARYING WS-SORT-J FROM 1 BY 1
069500         UNTIL WS-SORT-J > WS-KYC-FIELD-CNT - WS-SORT-I.
069600 KB066-EXIT.
069700     EXIT.
069800*
069900 KB067-COMPARE-SWAP.
070000*****************************************
070100     SET WS-FLD-NDX  TO WS-SORT-J.
070200     SET WS-FLD-NDX2 TO WS-SORT-J.
070300     SET WS-FLD-NDX2 UP BY 1.
070400     IF  FLD-CAT-RANK (WS-FLD-NDX) > FLD-CAT-RANK (WS-FLD-NDX2)
070500      OR (FLD-CAT-RANK (WS-FLD-NDX) = FLD-CAT-RANK (WS-FLD-NDX2)
070600      AND FLD-DISPLAY-ORDER (WS-FLD-NDX) >
070700          FLD-DISPLAY-ORDER (WS-FLD-NDX2))
070800         PERFORM KB068-SWAP-ENTRIES THRU KB068-EXIT
070900     END-IF.
071000 KB067-EXIT.
071100     EXIT.
071200*
071300 KB068-SWAP-ENTRIES.
071400*****************************************
071500     MOVE WS-KYC-FIELD-ENTRY (WS-FLD-NDX)  TO WS-KYC-FIELD-SWAP.
071600     MOVE WS-KYC-FIELD-ENTRY (WS-FLD-NDX2)
071700                              TO WS-KYC-FIELD-ENTRY (WS-FLD-NDX).
071800     MOVE WS-KYC-FIELD-SWAP TO WS-KYC-FIELD-ENTRY (WS-FLD-NDX2).
071900 KB068-EXIT.
072000     EXIT.
072100*
072200 KB070-BUILD-DOCUMENT-LIST.
072300*****************************************
072400     MOVE ZERO TO WS-KYC-DOC-CNT.
072500     MOVE "Government-issued ID" TO WS-ADD-DOC-NAME.
072600     PERFORM KB071-ADD-DOCUMENT THRU KB071-EXIT.
072700*
072800     IF  KYC-CUSTOMER-TYPE = "FOREIGNER"
072900         MOVE "Passport with valid visa" TO WS-ADD-DOC-NAME
073000     ELSE
073100         MOVE "Proof of Address" TO WS-ADD-DOC-NAME
073200     END-IF.
073300     PERFORM KB071-ADD-DOCUMENT THRU KB071-EXIT.
073400*
073500     IF  KYC-CUSTOMER-TYPE = "CORPORATE"
073600         MOVE "Certificate of Incorporation" TO WS-ADD-DOC-NAME
073700         PERFORM KB071-ADD-DOCUMENT THRU KB071-EXIT
073800     END-IF.
073900*
074000     IF  KYC-PEP-YES
074100         MOVE "Source of Wealth Declaration" TO WS-ADD-DOC-NAME
074200         PERFORM KB071-ADD-DOCUMENT THRU KB071-EXIT
074300     END-IF.
074400 KB070-EXIT.
074500     EXIT.
074600*
074700 KB071-ADD-DOCUMENT.
074800*****************************************
074900     MOVE "N" TO WS-DOC-FOUND-SW.
075000     SET WS-DOC-NDX TO 1.
075100     SEARCH WS-KYC-DOC-ENTRY
075200         AT END
075300             NEXT SENTENCE
075400         WHEN DOC-NAME (WS-DOC-NDX) = WS-ADD-DOC-NAME
075500             MOVE "Y" TO WS-DOC-FOUND-SW
075600     END-SEARCH.
075700     IF  WS-DOC-FOUND-SW NOT = "Y"
075800         ADD 1 TO WS-KYC-DOC-CNT
075900         SET WS-DOC-NDX TO WS-KYC-DOC-CNT
076000         MOVE WS-ADD-DOC-NAME TO DOC-NAME (WS-DOC-NDX)
076100     END-IF.
076200 KB071-EXIT.
076300     EXIT.
076400*
076500 KB075-BUILD-INSTRUCTION-LIST.
076600*****************************************
076700     MOVE ZERO TO WS-KYC-INST-CNT.
076800     IF  RES-RISK-LEVEL = "HIGH"
076900         MOVE "Enhanced due diligence interview required"
077000                               TO WS-ADD-INST-TEXT
077100         PERFORM KB076-ADD-INSTRUCTION THRU KB076-EXIT
077200     END-IF.
077300 KB075-EXIT.
077400     EXIT.
077500*
077600 KB076-ADD-INSTRUCTION.
077700*****************************************
077800     MOVE "N" TO WS-INST-FOUND-SW.
077900     SET WS-INST-NDX TO 1.
078000     SEARCH WS-KYC-INST-ENTRY
078100         AT END
078200             NEXT SENTENCE
078300         WHEN INST-TEXT (WS-INST-NDX) = WS-ADD-INST-TEXT
078400             MOVE "Y" TO WS-INST-FOUND-SW
078500     END-SEARCH.
078600     IF  WS-INST-FOUND-SW NOT = "Y"
078700         ADD 1 TO WS-KYC-INST-CNT
078800         SET WS-INST-NDX TO WS-KYC-INST-CNT
078900         MOVE WS-ADD-INST-TEXT TO INST-TEXT (WS-INST-NDX)
079000     END-IF.
079100 KB076-EXIT.
079200     EXIT.
079300*
079400 KB080-WRITE-RESULT.
079500*****************************************
079600     IF  RES-REQUEST-VALID
079700         MOVE WS-KYC-DOC-CNT TO RES-DOCUMENT-COUNT
079800     END-IF.
079900     MOVE KYC-RESULT-RECORD TO KYC-RESULT-OUT-RECORD.
080000     WRITE KYC-RESULT-OUT-RECORD.
080100     IF  WS-KYC-OUT-STATUS NOT = "00"
080200         DISPLAY KB004 WS-KYC-OUT-STATUS
080300     END-IF.
080400 KB080-EXIT.
080500     EXIT.
080600*
080700 KB085-WRITE-REPORT-DETAIL.
080800*****************************************
080900     MOVE SPACES            TO WS-DETAIL-LINE.
081000     MOVE RES-CUSTOMER-TYPE TO WSD-CUSTOMER-TYPE.
081100     MOVE RES-ACCOUNT-TYPE  TO WSD-ACCOUNT-TYPE.
081200     MOVE RES-RISK-LEVEL    TO WSD-RISK-LEVEL.
081300     MOVE RES-EDD-REQUIRED  TO WSD-EDD-REQUIRED.
081400     MOVE RES-VALID-FLAG    TO WSD-VALID-FLAG.
081500     WRITE KYC-REPORT-LINE FROM WS-DETAIL-LINE.
081600     ADD 1 TO WS-LINE-CNT.
081700     IF  WS-LINE-CNT >= WS-PAGE-LINES
081800         PERFORM KB086-NEW-PAGE THRU KB086-EXIT
081900     END-IF.
082000 KB085-EXIT.
082100     EXIT.
082200*
082300 KB086-NEW-PAGE.
082400*****************************************
082500     ADD 1 TO WS-PAGE-CNT.
082600     MOVE WS-PAGE-CNT TO WSH-PAGE-CNT.
082700     WRITE KYC-REPORT-LINE FROM WS-HEADING-LINE-1
082800         AFTER ADVANCING C01.
082900     WRITE KYC-REPORT-LINE FROM WS-HEADING-LINE-2.
083000     MOVE ZERO TO WS-LINE-CNT.
083100 KB086-EXIT.
083200     EXIT.
083300*
083400 KB090-WRITE-REPORT-FOOTER.
083500*****************************************
083600     MOVE WS-REQUEST-COUNT     TO WSF-REQUEST-COUNT.
083700     MOVE WS-VALID-COUNT       TO WSF-VALID-COUNT.
083800     MOVE WS-INVALID-COUNT     TO WSF-INVALID-COUNT.
083900     MOVE WS-EDD-COUNT         TO WSF-EDD-COUNT.
084000     MOVE WS-LOW-RISK-COUNT    TO WSF-LOW-RISK-COUNT.
084100     MOVE WS-MEDIUM-RISK-COUNT TO WSF-MEDIUM-RISK-COUNT.
084200     MOVE WS-HIGH-RISK-COUNT   TO WSF-HIGH-RISK-COUNT.
084300     WRITE KYC-REPORT-LINE FROM WS-FOOTER-1.
084400     WRITE KYC-REPORT-LINE FROM WS-FOOTER-2.
084500     WRITE KYC-REPORT-LINE FROM WS-FOOTER-3.
084600     WRITE KYC-REPORT-LINE FROM WS-FOOTER-4.
084700     WRITE KYC-REPORT-LINE FROM WS-FOOTER-5.
084800     WRITE KYC-REPORT-LINE FROM WS-FOOTER-6.
084900     WRITE KYC-REPORT-LINE FROM WS-FOOTER-7.
085000 KB090-EXIT.
085100     EXIT.
