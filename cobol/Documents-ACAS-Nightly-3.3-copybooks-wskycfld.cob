000100*******************************************************
000200*                                                       *
000300*   WORKING STORAGE FOR THE KYC CANDIDATE FIELD LIST,   *
000400*   REQUIRED-DOCUMENT LIST AND SPECIAL-INSTRUCTION      *
000500*   LIST BUILT FOR ONE KYC-REQUEST-RECORD.              *
000600*                                                       *
000700*   STANDS IN FOR THE FIELD/DOCUMENT/INSTRUCTION FACTS  *
000800*   A DECISION-TABLE ENGINE WOULD OTHERWISE CONTRIBUTE  *
000900*   AT RUN TIME - SEE KB050/KB070/KB075 IN KYCBATCH.    *
001000*                                                       *
001100*******************************************************
001200*
001300* 04/12/25 RJM - CREATED FOR THE KYC REQUIREMENTS BATCH.
001400* 12/12/25 RJM - DOC/INSTRUCTION TABLES SPLIT OUT OF THE
001500*                FIELD TABLE FOR CLARITY - KY-030.
001600* 18/12/25 RJM - ADDED FLD-CAT-RANK AND THE WS-FLD-NDX2 INDEX
001700*                SO KB065 CAN SORT WITHOUT A SEPARATE LOOKUP
001800*                PASS - KY-052.
001900* 09/08/26 RJM - KB051 NOW CHECKS WS-KYC-FIELD-MAX BEFORE ADDING
002000*                A CANDIDATE ROW - WAS DECLARED BUT NEVER TESTED,
002100*                LEFT THE TABLE OPEN TO OVERRUN IF A FUTURE RULE
002200*                PUSHES THE BASELINE PAST EIGHT - KY-057.
002300*
002400 01  WS-KYC-FIELD-TABLE.
002500     03  WS-KYC-FIELD-MAX        PIC 9(2)  COMP  VALUE 8.
002600*                                  MAX CANDIDATE FIELDS ANY ONE
002700*                                  PROFILE CAN CONTRIBUTE - SEE
002800*                                  BASELINE RULES IN KB050.
002900     03  WS-KYC-FIELD-CNT        PIC 9(2)  COMP  VALUE ZERO.
003000     03  WS-KYC-FIELD-ENTRY OCCURS 10 TIMES
003100                            INDEXED BY WS-FLD-NDX WS-FLD-NDX2.
003200         05  FLD-CATEGORY        PIC X(20).
003300         05  FLD-NAME            PIC X(30).
003400         05  FLD-MANDATORY       PIC X(1).
003500             88  FLD-IS-MANDATORY    VALUE "Y".
003600         05  FLD-DISPLAY-ORDER   PIC 9(3).
003700         05  FLD-CAT-RANK        PIC 9(2)  COMP.
003800*                                  POSITION OF FLD-CATEGORY IN THE
003900*                                  FIRST-SEEN CATEGORY-ORDER TABLE
004000*                                  BELOW - SET BY KB061, USED BY
004100*                                  KB067 AS THE PRIMARY SORT KEY.
004200*
004300* CATEGORY-ORDER TABLE - HOLDS EACH DISTINCT FLD-CATEGORY THE
004400* FIRST TIME IT IS SEEN, IN THAT ORDER, SO KB060 CAN GROUP THE
004500* FIELD TABLE ABOVE WITHOUT DISTURBING FIRST-SEEN CATEGORY
004600* SEQUENCE.
004700 01  WS-KYC-CATEGORY-TABLE.
004800     03  WS-KYC-CAT-CNT          PIC 9(2)  COMP  VALUE ZERO.
004900     03  WS-KYC-CAT-ENTRY OCCURS 6 TIMES
005000                          INDEXED BY WS-CAT-NDX.
005100         05  CAT-NAME            PIC X(20).
005200*
005300* REQUIRED-DOCUMENT LIST - BUILT WITH SEARCH-BEFORE-INSERT SO A
005400* DOCUMENT NAMED BY MORE THAN ONE RULE APPEARS ONCE ONLY.
005500 01  WS-KYC-DOC-TABLE.
005600     03  WS-KYC-DOC-CNT          PIC 9(2)  COMP  VALUE ZERO.
005700     03  WS-KYC-DOC-ENTRY OCCURS 5 TIMES
005800                          INDEXED BY WS-DOC-NDX.
005900         05  DOC-NAME            PIC X(35).
006000*
006100* SPECIAL-INSTRUCTION LIST - SAME SEARCH-BEFORE-INSERT TREATMENT
006200* AS THE DOCUMENT LIST.
006300 01  WS-KYC-INST-TABLE.
006400     03  WS-KYC-INST-CNT         PIC 9(2)  COMP  VALUE ZERO.
006500     03  WS-KYC-INST-ENTRY OCCURS 5 TIMES
006600                           INDEXED BY WS-INST-NDX.
006700         05  INST-TEXT           PIC X(45).
