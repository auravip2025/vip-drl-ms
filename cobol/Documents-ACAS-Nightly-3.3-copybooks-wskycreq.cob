000100*******************************************************
000200*                                                       *
000300*   RECORD DEFINITION FOR KYC REQUEST FILE              *
000400*      ONE ROW PER ACCOUNT/PRODUCT OPENING REQUEST,     *
000500*      READ IN INPUT SEQUENCE, NO KEY.                  *
000600*                                                       *
000700*******************************************************
000800*  FILE SIZE 100 BYTES.
000900*
001000* 04/12/25 RJM - CREATED FOR THE KYC REQUIREMENTS BATCH.
001100* 11/12/25 RJM - ADDED KYC-PRODUCT FOR CORPORATE REQUESTS
001200*                PER COMPLIANCE REQUEST KY-027.
001300*
001400 01  KYC-REQUEST-RECORD.
001500     03  KYC-CUSTOMER-TYPE       PIC X(15).
001600*                                  INDIVIDUAL, CORPORATE,
001700*                                  SOLE_PROPRIETOR, PARTNERSHIP,
001800*                                  TRUST OR FOREIGNER.
001900     03  KYC-ACCOUNT-TYPE        PIC X(15).
002000*                                 SAVINGS, CURRENT, FIXED_DEPOSIT,
002100*                                 INVESTMENT, LOAN OR CREDIT_CARD.
002200     03  KYC-PRODUCT             PIC X(15).
002300*                                  CASA, FX OR TRADING - CORPORATE
002400*                                  REQUESTS ONLY, ELSE SPACES.
002500     03  KYC-NATIONALITY         PIC X(20).
002600     03  KYC-PEP-FLAG            PIC X(1).
002700*                                  Y OR N.
002800         88  KYC-PEP-YES              VALUE "Y".
002900     03  KYC-COUNTRY             PIC X(20).
003000     03  FILLER                  PIC X(14).
003100*
003200* ALTERNATE VIEW OF THE FIRST THREE CLASSIFYING FIELDS, USED BY
003300* KB030-VALIDATE-REQUEST WHEN CHECKING FOR A MISSING (BLANK)
003400* CUSTOMER-TYPE OR ACCOUNT-TYPE WITHOUT DISTURBING THE MAIN RECORD
003500 01  KYC-REQUEST-KEY-FIELDS REDEFINES KYC-REQUEST-RECORD.
003600     03  KRK-CUSTOMER-TYPE       PIC X(15).
003700     03  KRK-ACCOUNT-TYPE        PIC X(15).
003800     03  FILLER                  PIC X(70).
