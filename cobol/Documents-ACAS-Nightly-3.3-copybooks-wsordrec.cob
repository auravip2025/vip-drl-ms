000100*******************************************************
000200*                                                       *
000300*   RECORD DEFINITION FOR ORDER FILE                    *
000400*      READ AND WRITTEN IN INPUT SEQUENCE, NO KEY -     *
000500*      MATCHES THE FLAT FEED OFF THE WEB STOREFRONT     *
000600*      EXTRACT.                                         *
000700*                                                       *
000800*******************************************************
000900*  FILE SIZE 120 BYTES.
001000*
001100* 04/12/25 RJM - CREATED FOR THE ORDER DISCOUNT BATCH.
001200* 09/12/25 RJM - DISCOUNT-REASON WIDENED 30 -> 40 PER
001300*                SALES REQUEST OR-114.
001400*
001500 01  ORDER-RECORD.
001600     03  ORDER-ID                PIC X(10).
001700*                                  "ORD-001" STYLE FEED KEY.
001800     03  ORDER-CATEGORY          PIC X(20).
001900*                                  ELECTRONICS, BOOKS, CLOTHING..
002000     03  ORDER-AMOUNT            PIC S9(7)V99.
002100     03  ORDER-DISCOUNT-PCT      PIC S9(3)V9.
002200*                                  0.0 THRU 100.0 - ONE DECIMAL.
002300     03  ORDER-DISCOUNT-REASON   PIC X(40).
002400*                                  "NO DISCOUNT APPLIED" IF NONE.
002500     03  ORDER-FINAL-AMOUNT      PIC S9(7)V99.
002600     03  FILLER                  PIC X(28).
002700*
002800* ALTERNATE VIEW OVERLAID ON ORDER-RECORD SO OB030 CAN UNSTRING
002900* THE INCOMING FEED LINE DIRECTLY INTO IT - ORA-ORDER-ID AND
003000* ORA-ORDER-CATEGORY LAND ON THE SAME BYTES AS THE PICTURE
003100* FIELDS ABOVE SO NO FURTHER MOVE IS NEEDED, WHILE THE AMOUNT
003200* AND DISCOUNT-PCT TEXT STILL HAS ITS FEED DECIMAL POINT IN IT
003300* AND MUST BE SPLIT AND RE-EDITED (SEE WS-DECIMAL-WORK) BEFORE
003400* IT IS FIT TO MOVE INTO THE V-PICTURE FIELDS ABOVE - REQUEST
003500* OR-119.
003600 01  ORDER-RECORD-ALPHA REDEFINES ORDER-RECORD.
003700     03  ORA-ORDER-ID              PIC X(10).
003800     03  ORA-ORDER-CATEGORY        PIC X(20).
003900     03  ORA-ORDER-AMOUNT          PIC X(10).
004000     03  ORA-ORDER-DISCOUNT-PCT    PIC X(5).
004100     03  ORA-ORDER-DISCOUNT-REASON PIC X(40).
004200     03  ORA-ORDER-FINAL-AMOUNT    PIC X(10).
004300     03  FILLER                    PIC X(25).
