000100****************************************************************
000200*                                                                *
000300*                 ORDER DISCOUNT BATCH PROCESSING               *
000400*                                                                *
000500****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.        ORDBATCH.
001100 AUTHOR.            R J MERCER.
001200 INSTALLATION.      APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.      04/12/1985.
001400 DATE-COMPILED.
001500 SECURITY.          COPYRIGHT (C) 1985 - 2026 & LATER,
001600                    VINCENT BRYAN COEN.
001700                    DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
001800                    LICENSE.  SEE THE FILE COPYING FOR DETAILS.
001900*
002000*    REMARKS.       ORDER DISCOUNT / FINAL AMOUNT BATCH.
002100*                   READS THE ORDER FEED, DEFAULTS ANY MISSING
002200*                   DISCOUNT DATA, COMPUTES THE FINAL PAYABLE
002300*                   AMOUNT AND WRITES THE ORDER FILE ON WITH
002400*                   CONTROL TOTALS TO THE ORDER REPORT.
002500*
002600*                   THE PROMOTIONAL DISCOUNT PERCENT AND REASON
002700*                   ARE THOSE ALREADY SET ON THE INCOMING ROW BY
002800*                   THE UPSTREAM PROMOTIONS ENGINE - THIS PROGRAM
002900*                   DOES NOT DECIDE A DISCOUNT, IT ONLY DEFAULTS
003000*                   AND APPLIES ONE.
003100*
003200*    VERSION.       SEE WS-PROG-NAME IN WS.
003300*
003400*    CALLED MODULES.
003500*                   NONE.
003600*
003700*    FUNCTIONS USED.
003800*                   NONE.
003900*
004000*    FILES USED.
004100*                   ORDER-IN.       ORDER FEED, VARIABLE LENGTH,
004200*                                   DELIMITED, LINE-SEQUENTIAL.
004300*                   ORDER-OUT.      ORDER FILE, FINAL AMOUNT SET.
004400*                   ORDER-REPORT.   CONTROL REPORT.
004500*
004600*    ERROR MESSAGES USED.
004700*                   OB001 - OB004.
004800*
004900* CHANGES:
005000* 04/12/85 RJM - 1.0.00 CREATED.
005100* 11/01/86 RJM -    .01 DISCOUNT PERCENT NOW ACCEPTED TO ONE
005200*                       DECIMAL PLACE, WAS WHOLE PERCENT ONLY.
005300* 22/07/88 RJM -    .02 FINAL AMOUNT NOW ROUNDED HALF-UP TO MATCH
005400*                       THE FRONT-OFFICE DISPLAY FIGURE - REQUEST
005500*                       OR-058.
005600* 14/03/91 RJM -    .03 ADDED ORDER-REPORT CONTROL TOTALS AT
005700*                       CLOSEOUT PER AUDIT REQUEST OR-071.
005800* 19/09/94 RJM -    .04 WIDENED ORDER-CATEGORY 15 -> 20 FOR THE
005900*                       NEW SEASONAL CATEGORIES.
006000* 08/02/99 TLW -    .05 YEAR 2000 REVIEW - ALL DATE FIELDS IN THIS
006100*                       PROGRAM ARE ALREADY CCYY, NO CHANGE MADE.
006200* 09/12/25 RJM -    .06 DISCOUNT-REASON WIDENED 30 -> 40 PER SALES
006300*                       REQUEST OR-114 - SEE WSORDREC.
006400* 12/12/25 RJM -    .07 REBUILT AS STAND-ALONE BATCH - PREVIOUSLY
006500*                       PART OF THE OVERNIGHT SALES SUITE.
006600* 19/12/25 RJM -    .08 PROG-NAME MOVED BACK TO A STANDALONE 77 -
006700*                       IT HAD DRIFTED UNDER WS-DATA DURING THE
006800*                       REBUILD, NOT HOUSE STYLE.
006900* 09/08/26 RJM -    .09 UNSTRUNG AMOUNT/DISCOUNT-PCT WERE MOVED
007000*                       STRAIGHT INTO THE V-PICTURE FIELDS WITHOUT
007100*                       STRIPPING THE FEED'S DECIMAL POINT - BOTH
007200*                       NOW SPLIT AND RE-EDITED BEFORE THE FINAL-
007300*                       AMOUNT COMPUTE - REQUEST OR-119.
007400* 09/08/26 RJM -    .10 DROPPED THE UPSI-0/CLASS TEST-SWITCH
007500*                       SCAFFOLDING AND THE TWO REDEFINES THAT
007600*                       NEVER FED ANYTHING - NONE OF IT EARNED ITS
007700*                       KEEP.  ORDER-REPORT NOW ROLLS TO A NEW
007800*                       PAGE AND RE-PRINTS ITS HEADING WHEN FULL,
007900*                       USING THE PAGE/LINE COUNTERS THAT WERE
008000*                       SITTING IDLE.
008100* 09/08/26 RJM -    .11 REPORT HEADING NOW CARRIES THE RUN DATE -
008200*                       AUDIT ASKED HOW TO TELL TWO PAGE-1'S APART
008300*                       WHEN A DAY RE-RUNS - REQUEST OR-121. BUILT
008400*                       THE WAY PYRGSTR BUILDS ITS UK/USA DATES -
008500*                       A SLASH TEMPLATE REDEFINED INTO DD/MM/YY.
008600*
008700****************************************************************
008800* COPYRIGHT NOTICE.
008900* ****************
009000*
009100* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES.
009200*
009300* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
009400* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
009500*
009600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
009700* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
009800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER,
009900* FOR PERSONAL USAGE ONLY AND THAT INCLUDES USE WITHIN A BUSINESS
010000* BUT EXCLUDES REPACKAGING OR RESALE, RENTAL OR HIRE IN ANY WAY.
010100*
010200* THIS PROGRAM IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL,
010300* BUT WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
010400* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
010500* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
010600*
010700****************************************************************
010800*
010900 ENVIRONMENT DIVISION.
011000*================================
011100*
011200 CONFIGURATION SECTION.
011300 SOURCE-COMPUTER.        IBM-370.
011400 OBJECT-COMPUTER.        IBM-370.
011500 SPECIAL-NAMES.
011600     C01 IS TOP-OF-FORM.
011700*
011800 INPUT-OUTPUT SECTION.
011900 FILE-CONTROL.
012000     SELECT ORDER-IN     ASSIGN TO "ORDER-IN"
012100                          ORGANIZATION IS LINE SEQUENTIAL
012200                          FILE STATUS IS WS-ORDER-IN-STATUS.
012300*
012400     SELECT ORDER-OUT    ASSIGN TO "ORDER-OUT"
012500                          ORGANIZATION IS LINE SEQUENTIAL
012600                          FILE STATUS IS WS-ORDER-OUT-STATUS.
012700*
012800     SELECT ORDER-REPORT ASSIGN TO "ORDER-REPORT"
012900                          ORGANIZATION IS LINE SEQUENTIAL
013000                          FILE STATUS IS WS-ORDER-RPT-STATUS.
013100*
013200 DATA DIVISION.
013300*================================
013400*
013500 FILE SECTION.
013600*
013700 FD  ORDER-IN.
013800*                       RAW FEED LINE - COMMA-DELIMITED FIELDS,
013900*                       ID,CATEGORY,AMOUNT,DISCOUNT-PCT,REASON
014000*                       DISCOUNT-PCT AND REASON MAY BE ABSENT.
014100 01  ORDER-IN-RECORD             PIC X(150).
014200*
014300 FD  ORDER-OUT.
014400 01  ORDER-OUT-RECORD            PIC X(120).
014500*
014600 FD  ORDER-REPORT.
014700 01  ORDER-REPORT-LINE           PIC X(132).
014800*
014900 WORKING-STORAGE SECTION.
015000*-----------------------
015100 77  WS-PROG-NAME             PIC X(17) VALUE "ORDBATCH (1.0.11)".
015200*
015300 01  WS-DATA.
015400     03  WS-ORDER-IN-STATUS      PIC XX     VALUE ZERO.
015500         88  WS-ORDER-IN-OK           VALUE "00".
015600         88  WS-ORDER-IN-EOF          VALUE "10".
015700     03  WS-ORDER-OUT-STATUS     PIC XX     VALUE ZERO.
015800     03  WS-ORDER-RPT-STATUS     PIC XX     VALUE ZERO.
015900     03  WS-EOF-ORDER-SW         PIC X      VALUE "N".
016000         88  WS-EOF-ORDER             VALUE "Y".
016100     03  WS-ABORT-SW             PIC X      VALUE "N".
016200         88  WS-ABORT-RUN             VALUE "Y".
016300     03  WS-UNSTRING-PTR         PIC 9(3)   COMP  VALUE ZERO.
016400     03  WS-LINE-CNT             PIC 999    VALUE ZERO.
016500     03  WS-PAGE-CNT             PIC 999    VALUE ZERO.
016600     03  WS-PAGE-LINES           BINARY-CHAR UNSIGNED VALUE 56.
016700     03  FILLER                  PIC X(2).
016800*
016900 01  WS-ORDER-TOTALS.
017000     03  WS-ORDER-COUNT          PIC 9(7)   COMP   VALUE ZERO.
017100     03  WS-TOTAL-AMOUNT         PIC S9(9)V99 COMP-3 VALUE ZERO.
017200     03  WS-TOTAL-FINAL-AMOUNT   PIC S9(9)V99 COMP-3 VALUE ZERO.
017300     03  WS-TOTAL-DISCOUNT       PIC S9(9)V99 COMP-3 VALUE ZERO.
017400*
017500 01  WS-UNSTRING-FIELDS.
017600     03  WS-UF-REASON            PIC X(40).
017700     03  FILLER                  PIC X(4).
017800*
017900* SPLITS THE UNSTRUNG AMOUNT/DISCOUNT-PCT TEXT ON THEIR DECIMAL
018000* POINT - THE WEB FEED CARRIES A LITERAL "." THAT IMPLIED-DECIMAL
018100* STORAGE CANNOT HOLD.  EACH HALF IS RIGHT-JUSTIFIED AND ZERO-
018200* FILLED BEFORE OB030 RE-COMBINES IT INTO THE V-PICTURE FIELD -
018300* REQUEST OR-119.
018400 01  WS-DECIMAL-WORK.
018500     03  WS-AMOUNT-WHOLE-TEXT      PIC X(7) JUSTIFIED RIGHT.
018600     03  WS-AMOUNT-FRACTION-TEXT   PIC X(2) JUSTIFIED RIGHT.
018700     03  WS-DISCOUNT-WHOLE-TEXT    PIC X(3) JUSTIFIED RIGHT.
018800     03  WS-DISCOUNT-FRACTION-TEXT PIC X(1) JUSTIFIED RIGHT.
018900     03  WS-AMOUNT-WHOLE           PIC 9(7)   VALUE ZERO.
019000     03  WS-AMOUNT-FRACTION        PIC 9(2)   VALUE ZERO.
019100     03  WS-DISCOUNT-WHOLE         PIC 9(3)   VALUE ZERO.
019200     03  WS-DISCOUNT-FRACTION     PIC 9(1)   VALUE ZERO.
019300     03  FILLER                    PIC X(3).
019400*
019500 COPY "wsordrec.cob".
019600*
019700 01  WS-SYSTEM-DATE              PIC 9(6).
019800*                                  ACCEPTED YYMMDD - TODAY'S RUN.
019900 01  WS-SYSTEM-DATE-YMD REDEFINES WS-SYSTEM-DATE.
020000     03  WS-SD-YY                PIC 99.
020100     03  WS-SD-MM                PIC 99.
020200     03  WS-SD-DD                PIC 99.
020300*
020400* RUN DATE FOR THE REPORT HEADING, DD/MM/YY BUILT OVER A SLASH-
020500* FILLED TEMPLATE - SAME TRICK PYRGSTR USES FOR WS-UK/WS-USA.
020600 01  WS-RUN-DATE                 PIC X(8) VALUE "99/99/99".
020700 01  WS-RUN-DATE-DMY REDEFINES WS-RUN-DATE.
020800     03  WS-RD-DD                PIC 99.
020900     03  FILLER                  PIC X.
021000     03  WS-RD-MM                PIC 99.
021100     03  FILLER                  PIC X.
021200     03  WS-RD-YY                PIC 99.
021300*
021400 01  WS-HEADING-LINE-1.
021500     03  FILLER                  PIC X(30) VALUE
021600         "APPLEWOOD COMPUTERS".
021700     03  FILLER                  PIC X(40) VALUE
021800         "ORDER PROCESSING REPORT".
021900     03  FILLER                  PIC X(10) VALUE "PAGE ".
022000     03  WSH-PAGE-CNT            PIC ZZ9.
022100     03  FILLER                  PIC X(11) VALUE "  RUN DATE ".
022200     03  WSH-RUN-DATE            PIC X(8).
022300*
022400 01  WS-HEADING-LINE-2.
022500     03  FILLER                  PIC X(10) VALUE "ORDER-ID".
022600     03  FILLER                  PIC X(21) VALUE "CATEGORY".
022700     03  FILLER                  PIC X(15) VALUE "AMOUNT".
022800     03  FILLER                  PIC X(14) VALUE "DISCOUNT-PCT".
022900     03  FILLER                  PIC X(15) VALUE "FINAL-AMOUNT".
023000*
023100 01  WS-DETAIL-LINE.
023200     03  WSD-ORDER-ID            PIC X(10).
023300     03  FILLER                  PIC X(1).
023400     03  WSD-CATEGORY            PIC X(20).
023500     03  FILLER                  PIC X(1).
023600     03  WSD-AMOUNT              PIC ZZZ,ZZ9.99.
023700     03  FILLER                  PIC X(4).
023800     03  WSD-DISCOUNT-PCT        PIC ZZ9.9.
023900     03  FILLER                  PIC X(8).
024000     03  WSD-FINAL-AMOUNT        PIC ZZZ,ZZ9.99.
024100*
024200 01  WS-FOOTER-LINES.
024300     03  WS-FOOTER-1.
024400         05  FILLER              PIC X(24) VALUE
024500             "ORDER COUNT ..........".
024600         05  WSF-ORDER-COUNT     PIC ZZZ,ZZ9.
024700     03  WS-FOOTER-2.
024800         05  FILLER              PIC X(24) VALUE
024900             "TOTAL AMOUNT ..........".
025000         05  WSF-TOTAL-AMOUNT    PIC Z,ZZZ,ZZ9.99.
025100     03  WS-FOOTER-3.
025200         05  FILLER              PIC X(24) VALUE
025300             "TOTAL DISCOUNT GIVEN ..".
025400         05  WSF-TOTAL-DISCOUNT  PIC Z,ZZZ,ZZ9.99.
025500     03  WS-FOOTER-4.
025600         05  FILLER              PIC X(24) VALUE
025700             "TOTAL FINAL AMOUNT ....".
025800         05  WSF-TOTAL-FINAL     PIC Z,ZZZ,ZZ9.99.
025900*
026000 01  ERROR-MESSAGES.
026100     03  OB001               PIC X(40) VALUE
026200         "OB001 CANNOT OPEN ORDER-IN - ABORTING".
026300     03  OB002               PIC X(40) VALUE
026400         "OB002 CANNOT OPEN ORDER-OUT - ABORTING".
026500     03  OB003               PIC X(40) VALUE
026600         "OB003 CANNOT OPEN ORDER-REPORT - ABORT".
026700     03  OB004               PIC X(40) VALUE
026800         "OB004 ORDER-OUT WRITE FAILED - STATUS =".
026900*
027000 PROCEDURE DIVISION.
027100*================================
027200*
027300 OB000-MAIN.
027400*****************************************
027500     PERFORM OB010-OPEN-FILES THRU OB010-EXIT.
027600     IF  WS-ABORT-RUN
027700         GOBACK
027800     END-IF.
027900     PERFORM OB020-READ-ORDER THRU OB020-EXIT.
028000     PERFORM OB030-PROCESS-ORDER THRU OB030-EXIT
028100         UNTIL WS-EOF-ORDER.
028200     PERFORM OB040-WRITE-REPORT-FOOTER THRU OB040-EXIT.
028300     CLOSE ORDER-IN
028400           ORDER-OUT
028500           ORDER-REPORT.
028600     GOBACK.
028700*
028800 OB000-EXIT.
028900     EXIT.
029000*
029100 OB010-OPEN-FILES.
029200*****************************************
029300     OPEN INPUT  ORDER-IN.
029400     IF  WS-ORDER-IN-STATUS NOT = "00"
029500         DISPLAY OB001
029600         SET WS-ABORT-RUN TO TRUE
029700         GO TO OB010-EXIT
029800     END-IF.
029900     OPEN OUTPUT ORDER-OUT.
030000     IF  WS-ORDER-OUT-STATUS NOT = "00"
030100         DISPLAY OB002
030200         CLOSE ORDER-IN
030300         SET WS-ABORT-RUN TO TRUE
030400         GO TO OB010-EXIT
030500     END-IF.
030600     OPEN OUTPUT ORDER-REPORT.
030700     IF  WS-ORDER-RPT-STATUS NOT = "00"
030800         DISPLAY OB003
030900         CLOSE ORDER-IN ORDER-OUT
031000         SET WS-ABORT-RUN TO TRUE
031100         GO TO OB010-EXIT
031200     END-IF.
031300     MOVE ZERO TO WS-ORDER-COUNT
031400                  WS-TOTAL-AMOUNT
031500                  WS-TOTAL-FINAL-AMOUNT
031600                  WS-TOTAL-DISCOUNT.
031700     ACCEPT WS-SYSTEM-DATE FROM DATE.
031800     MOVE WS-SD-DD TO WS-RD-DD.
031900     MOVE WS-SD-MM TO WS-RD-MM.
032000     MOVE WS-SD-YY TO WS-RD-YY.
032100     MOVE WS-RUN-DATE TO WSH-RUN-DATE.
032200     MOVE 1     TO WS-PAGE-CNT.
032300     MOVE ZERO  TO WS-LINE-CNT.
032400     MOVE WS-PAGE-CNT TO WSH-PAGE-CNT.
032500     WRITE ORDER-REPORT-LINE FROM WS-HEADING-LINE-1.
032600     WRITE ORDER-REPORT-LINE FROM WS-HEADING-LINE-2.
032700 OB010-EXIT.
032800     EXIT.
032900*
033000 OB020-READ-ORDER.
033100*****************************************
033200     READ ORDER-IN
033300         AT END
033400             SET WS-EOF-ORDER TO TRUE
033500     END-READ.
033600 OB020-EXIT.
033700     EXIT.
033800*
033900 OB030-PROCESS-ORDER.
034000*****************************************
034100     MOVE SPACES TO ORDER-RECORD.
034200     MOVE SPACES TO WS-UNSTRING-FIELDS.
034300     MOVE 1      TO WS-UNSTRING-PTR.
034400     UNSTRING ORDER-IN-RECORD DELIMITED BY ","
034500         INTO ORA-ORDER-ID
034600              ORA-ORDER-CATEGORY
034700              ORA-ORDER-AMOUNT
034800              ORA-ORDER-DISCOUNT-PCT
034900              WS-UF-REASON
035000         WITH POINTER WS-UNSTRING-PTR
035100     END-UNSTRING.
035200*
035300*    STEP 1A - THE FEED CARRIES AMOUNT/DISCOUNT-PCT AS DECIMAL
035400*    TEXT ("149.99", "25.5") - SPLIT EACH ON ITS DECIMAL POINT
035500*    AND RE-EDIT BEFORE THE VALUE GOES NEAR A V-PICTURE FIELD.
035600*    REQUEST OR-119.
035700*
035800     MOVE ZEROS TO WS-DECIMAL-WORK.
035900     IF  ORA-ORDER-AMOUNT NOT = SPACES
036000         UNSTRING ORA-ORDER-AMOUNT DELIMITED BY "."
036100             INTO WS-AMOUNT-WHOLE-TEXT WS-AMOUNT-FRACTION-TEXT
036200         END-UNSTRING
036300         INSPECT WS-AMOUNT-WHOLE-TEXT
036400                 REPLACING ALL SPACES BY ZERO
036500         INSPECT WS-AMOUNT-FRACTION-TEXT
036600                 REPLACING ALL SPACES BY ZERO
036700         MOVE WS-AMOUNT-WHOLE-TEXT    TO WS-AMOUNT-WHOLE
036800         MOVE WS-AMOUNT-FRACTION-TEXT TO WS-AMOUNT-FRACTION
036900         COMPUTE ORDER-AMOUNT =
037000                 WS-AMOUNT-WHOLE + (WS-AMOUNT-FRACTION / 100)
037100     END-IF.
037200*
037300*    STEP 2 - DISCOUNT-PCT / DISCOUNT-REASON DEFAULT UNLESS
037400*    ALREADY SET ON THE INCOMING FEED ROW BY THE UPSTREAM
037500*    PROMOTIONS ENGINE.
037600*
037700     IF  ORA-ORDER-DISCOUNT-PCT NOT = SPACES
037800         UNSTRING ORA-ORDER-DISCOUNT-PCT DELIMITED BY "."
037900             INTO WS-DISCOUNT-WHOLE-TEXT WS-DISCOUNT-FRACTION-TEXT
038000         END-UNSTRING
038100         INSPECT WS-DISCOUNT-WHOLE-TEXT
038200                 REPLACING ALL SPACES BY ZERO
038300         INSPECT WS-DISCOUNT-FRACTION-TEXT
038400                 REPLACING ALL SPACES BY ZERO
038500         MOVE WS-DISCOUNT-WHOLE-TEXT    TO WS-DISCOUNT-WHOLE
038600         MOVE WS-DISCOUNT-FRACTION-TEXT TO WS-DISCOUNT-FRACTION
038700         COMPUTE ORDER-DISCOUNT-PCT =
038800                 WS-DISCOUNT-WHOLE + (WS-DISCOUNT-FRACTION / 10)
038900     ELSE
039000         MOVE ZERO TO ORDER-DISCOUNT-PCT
039100     END-IF.
039200*
039300     IF  WS-UF-REASON NOT = SPACES
039400         MOVE WS-UF-REASON TO ORDER-DISCOUNT-REASON
039500     ELSE
039600         MOVE "No discount applied" TO ORDER-DISCOUNT-REASON
039700     END-IF.
039800     IF  ORDER-DISCOUNT-PCT = ZERO
039900         MOVE "No discount applied" TO ORDER-DISCOUNT-REASON
040000     END-IF.
040100*
040200*    STEP 3 - FINAL-AMOUNT = AMOUNT LESS DISCOUNT-PCT PERCENT,
040300*    ROUNDED HALF-UP TO 2 DECIMALS.
040400*
040500     COMPUTE ORDER-FINAL-AMOUNT ROUNDED =
040600             ORDER-AMOUNT -
040700             (ORDER-AMOUNT * ORDER-DISCOUNT-PCT / 100).
040800*
040900*    STEP 4 - WRITE THE ORDER OUT ROW.
041000*
041100     MOVE ORDER-RECORD TO ORDER-OUT-RECORD.
041200     WRITE ORDER-OUT-RECORD.
041300     IF  WS-ORDER-OUT-STATUS NOT = "00"
041400         DISPLAY OB004 WS-ORDER-OUT-STATUS
041500     END-IF.
041600*
041700*    STEP 5 - ACCUMULATE FOR THE END-OF-FILE CONTROL TOTALS AND
041800*    WRITE THIS ORDER'S DETAIL LINE, ROLLING TO A NEW PAGE WHEN
041900*    THE CURRENT ONE IS FULL.
042000*
042100     ADD 1 TO WS-ORDER-COUNT.
042200     ADD ORDER-AMOUNT       TO WS-TOTAL-AMOUNT.
042300     ADD ORDER-FINAL-AMOUNT TO WS-TOTAL-FINAL-AMOUNT.
042400     ADD ORDER-AMOUNT       TO WS-TOTAL-DISCOUNT.
042500     SUBTRACT ORDER-FINAL-AMOUNT FROM WS-TOTAL-DISCOUNT.
042600*
042700     MOVE SPACES           TO WS-DETAIL-LINE.
042800     MOVE ORDER-ID          TO WSD-ORDER-ID.
042900     MOVE ORDER-CATEGORY    TO WSD-CATEGORY.
043000     MOVE ORDER-AMOUNT      TO WSD-AMOUNT.
043100     MOVE ORDER-DISCOUNT-PCT TO WSD-DISCOUNT-PCT.
043200     MOVE ORDER-FINAL-AMOUNT TO WSD-FINAL-AMOUNT.
043300     WRITE ORDER-REPORT-LINE FROM WS-DETAIL-LINE.
043400     ADD 1 TO WS-LINE-CNT.
043500     IF  WS-LINE-CNT >= WS-PAGE-LINES
043600         PERFORM OB031-NEW-PAGE THRU OB031-EXIT
043700     END-IF.
043800*
043900     PERFORM OB020-READ-ORDER THRU OB020-EXIT.
044000 OB030-EXIT.
044100     EXIT.
044200*
044300 OB031-NEW-PAGE.
044400*****************************************
044500     ADD 1 TO WS-PAGE-CNT.
044600     MOVE WS-PAGE-CNT TO WSH-PAGE-CNT.
044700     WRITE ORDER-REPORT-LINE FROM WS-HEADING-LINE-1
044800         AFTER ADVANCING C01.
044900     WRITE ORDER-REPORT-LINE FROM WS-HEADING-LINE-2.
045000     MOVE ZERO TO WS-LINE-CNT.
045100 OB031-EXIT.
045200     EXIT.
045300*
045400 OB040-WRITE-REPORT-FOOTER.
045500*****************************************
045600     MOVE WS-ORDER-COUNT        TO WSF-ORDER-COUNT.
045700     MOVE WS-TOTAL-AMOUNT       TO WSF-TOTAL-AMOUNT.
045800     MOVE WS-TOTAL-DISCOUNT     TO WSF-TOTAL-DISCOUNT.
045900     MOVE WS-TOTAL-FINAL-AMOUNT TO WSF-TOTAL-FINAL.
046000     WRITE ORDER-REPORT-LINE FROM WS-FOOTER-1.
046100     WRITE ORDER-REPORT-LINE FROM WS-FOOTER-2.
046200     WRITE ORDER-REPORT-LINE FROM WS-FOOTER-3.
046300     WRITE ORDER-REPORT-LINE FROM WS-FOOTER-4.
046400 OB040-EXIT.
046500     EXIT.
