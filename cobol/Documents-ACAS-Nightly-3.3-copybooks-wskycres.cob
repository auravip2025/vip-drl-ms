000100*******************************************************
000200*                                                       *
000300*   RECORD DEFINITION FOR KYC RESULT FILE               *
000400*      ONE ROW WRITTEN PER INPUT KYC-REQUEST-RECORD,    *
000500*      IN INPUT ORDER.                                  *
000600*                                                       *
000700*******************************************************
000800*  FILE SIZE 123 BYTES.
000900*
001000* 04/12/25 RJM - CREATED FOR THE KYC REQUIREMENTS BATCH.
001100* 15/12/25 RJM - RES-ERROR-MESSAGE WIDENED 40 -> 60 SO A
001200*                FULL VALIDATION SENTENCE FITS - KY-041.
001300* 09/08/26 RJM - DROPPED THE KYC-RESULT-COUNTS REDEFINES -
001400*                KB085 NEVER TOUCHED IT AND THE REPORT'S
001500*                COUNT COLUMNS COME OFF RES-* DIRECT.
001600*
001700 01  KYC-RESULT-RECORD.
001800     03  RES-CUSTOMER-TYPE       PIC X(15).
001900     03  RES-ACCOUNT-TYPE        PIC X(15).
002000     03  RES-RISK-LEVEL          PIC X(6).
002100*                                  LOW, MEDIUM OR HIGH.
002200     03  RES-EDD-REQUIRED        PIC X(1).
002300     03  RES-REQUIRED-FIELD-COUNT PIC 9(3).
002400     03  RES-OPTIONAL-FIELD-COUNT PIC 9(3).
002500     03  RES-DOCUMENT-COUNT      PIC 9(3).
002600     03  RES-PROCESSING-DAYS     PIC 9(2).
002700     03  RES-VALID-FLAG          PIC X(1).
002800         88  RES-REQUEST-VALID        VALUE "Y".
002900         88  RES-REQUEST-INVALID      VALUE "N".
003000     03  RES-ERROR-MESSAGE       PIC X(60).
003100     03  FILLER                  PIC X(14).
